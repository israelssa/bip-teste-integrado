000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    PGMTRFCF.
000120       AUTHOR.        H. GUTIERREZ REYES.
000130       INSTALLATION.  GERENCIA DE SISTEMAS - AREA BENEFICIOS.
000140       DATE-WRITTEN.  14/03/91.
000150       DATE-COMPILED.
000160       SECURITY.      USO INTERNO - CONFIDENCIAL.
000170*
000180*****************************************************************
000190*                                                                *
000200*    PROCESO BATCH DE TRANSFERENCIAS ENTRE CUENTAS DE           *
000210*    BENEFICIO (CAF)                                            *
000220*                                                                *
000230*    - CARGA EL MAESTRO DE BENEFICIOS (ARCH-BENEFICIO) EN UNA    *
000240*      TABLA EN MEMORIA INDEXADA POR BEN-ID.                     *
000250*    - LEE EL ARCHIVO DE PEDIDOS DE TRANSFERENCIA (ARCH-TRANSF)  *
000260*      EN FORMA SECUENCIAL, UN PEDIDO A LA VEZ, EN EL ORDEN DE   *
000270*      LLEGADA (NO REQUIERE CLASIFICACION PREVIA).               *
000280*    - PARA CADA PEDIDO, INVOCA A PGMVALCF (CALL DINAMICO) QUE   *
000290*      VALIDA Y, SI CORRESPONDE, DEBITA/ACREDITA Y VERSIONA      *
000300*      LAS DOS CUENTAS INTERVINIENTES.                           *
000310*    - GRABA UNA LINEA DE DETALLE POR PEDIDO EN EL LISTADO DE    *
000320*      RESULTADOS (ARCH-RESULTADO) Y, AL FINAL, UNA LINEA DE     *
000330*      TOTALES DE CONTROL.                                       *
000340*    - AL TERMINAR DE PROCESAR TODOS LOS PEDIDOS, REGRABA EL     *
000350*      MAESTRO COMPLETO DESDE LA TABLA, EN EL MISMO ORDEN EN     *
000360*      QUE SE LEYO.                                              *
000370*                                                                *
000380*****************************************************************
000390*    HISTORIA DE CAMBIOS
000400*    ------------------------------------------------------------
000410*    14/03/91 HGR CAF-004  PROGRAMA ORIGINAL - TRANSFERENCIA POR
000420*                          LOTE ENTRE DOS CUENTAS, UN PEDIDO POR
000430*                          REGISTRO DE ENTRADA.
000440*    02/11/93 HGR CAF-019  AGREGADO BEN-VERSION AL MAESTRO Y AL
000450*                          PROCESO DE REGRABADO. CREADA LA RUTINA
000460*                          COMUN PGMVALCF PARA NO DUPLICAR LA
000470*                          REGLA DE VALIDACION.
000480*    19/04/94 HGR CAF-021  CUENTAS INACTIVAS YA NO SE TRANSFIEREN
000490*                          (VER PGMVALCF).
000500*    03/08/95 LMS CAF-026  TOPE MAXIMO DE IMPORTE POR PEDIDO.
000510*    14/02/97 JLP CAF-032  CORREGIDO REGRABADO DEL MAESTRO: SE
000520*                          REGRABA SIEMPRE EN EL ORDEN ORIGINAL
000530*                          DE LECTURA, AUNQUE HAYA PEDIDOS
000540*                          RECHAZADOS DE POR MEDIO.
000550*    27/01/99 MFS CAF-041  REVISION Y2K - NINGUN CAMPO DE FECHA
000560*                          DE 2 DIGITOS EN ESTE PROCESO, SIN
000570*                          CAMBIOS. SE DEJA CONSTANCIA.
000580*    14/09/99 MFS CAF-043  AJUSTADO EL ORDEN DE VALIDACIONES EN
000590*                          PGMVALCF (EXISTENCIA ANTES DE ACTIVOS);
000600*                          ESTE PROGRAMA NO CAMBIA PERO DEPENDE DE
000610*                          ESE ORDEN PARA EL TEXTO DE RECHAZO.
000620*    11/05/01 RTV CAF-052  AMPLIADA LA TABLA DE BENEFICIOS DE 200
000630*                          A 500 CUENTAS POR CRECIMIENTO DE LA
000640*                          CARTERA.
000650*    09/08/02 RTV CAF-058  AGREGADOS TOTALES DE CONTROL AL PIE DEL
000660*                          LISTADO DE RESULTADOS (ACEPTADOS,
000670*                          RECHAZADOS, IMPORTE TOTAL TRANSFERIDO).
000672*    14/01/03 RTV CAF-061  QUITADOS C01/CLASE DE SPECIAL-NAMES,
000674*                          NO SE USABAN. LOS TOTALES VOLCADOS A
000676*                          WS-AREA-CONT-ACEPT-R/-RECHAZ-R/
000678*                          WS-AREA-TOTAL-R AHORA SE MUESTRAN EN
000679*                          LA TRAZA DE 9999-FINAL-I (UPSI-0).
000680*    ------------------------------------------------------------
000690*
000700       ENVIRONMENT DIVISION.
000710       CONFIGURATION SECTION.
000720       SPECIAL-NAMES.
000750           UPSI-0 ON STATUS IS WS-SWI-TRAZA-ON
000760                  OFF STATUS IS WS-SWI-TRAZA-OFF.
000770
000780       INPUT-OUTPUT SECTION.
000790       FILE-CONTROL.
000800
000810           SELECT ARCH-BENEFICIO  ASSIGN TO ARCHBENF
000820                  FILE STATUS IS FS-BENEFICIO.
000830
000840           SELECT ARCH-TRANSF     ASSIGN TO ARCHTRNF
000850                  FILE STATUS IS FS-TRANSF.
000860
000870           SELECT ARCH-RESULTADO  ASSIGN TO ARCHRSLT
000880                  FILE STATUS IS FS-RESULTADO.
000890
000900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000910       DATA DIVISION.
000920       FILE SECTION.
000930
000940       FD  ARCH-BENEFICIO
000950           BLOCK CONTAINS 0 RECORDS
000960           RECORDING MODE IS F.
000970           COPY CPBENEF.
000980
000990       FD  ARCH-TRANSF
001000           BLOCK CONTAINS 0 RECORDS
001010           RECORDING MODE IS F.
001020           COPY CPTRANSF.
001030
001040       FD  ARCH-RESULTADO
001050           BLOCK CONTAINS 0 RECORDS
001060           RECORDING MODE IS F.
001070       01  REG-RESULTADO            PIC X(133).
001080
001090
001100       WORKING-STORAGE SECTION.
001110*=======================*
001120       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001130
001140*----------- STATUS DE ARCHIVOS ----------------------------------
001150       77  FS-BENEFICIO             PIC XX     VALUE SPACES.
001160       77  FS-TRANSF                PIC XX     VALUE SPACES.
001170       77  FS-RESULTADO             PIC XX     VALUE SPACES.
001180
001190       77  WS-STATUS-FIN            PIC X.
001200           88  WS-FIN-LECTURA                  VALUE 'Y'.
001210           88  WS-NO-FIN-LECTURA               VALUE 'N'.
001220
001230       77  WS-STATUS-CARGA          PIC X.
001240           88  WS-FIN-CARGA                    VALUE 'Y'.
001250           88  WS-NO-FIN-CARGA                 VALUE 'N'.
001260
001270*----------- TABLA DE BENEFICIOS EN MEMORIA ----------------------
001280*    CARGADA DESDE ARCH-BENEFICIO AL INICIO, ACTUALIZADA PEDIDO
001290*    A PEDIDO, Y REGRABADA COMPLETA AL FINAL EN EL MISMO ORDEN
001300*    EN QUE SE LEYO (CAF-032).
001310       01  WS-TABLA-BENEFICIOS.
001320           03  WS-CANT-BENEF         PIC S9(04) COMP VALUE ZEROS.
001330           03  WS-TAB-BENEF OCCURS 500 TIMES.
001340               05  TAB-BEN-ID          PIC 9(09).
001350               05  TAB-BEN-NOME        PIC X(40).
001360               05  TAB-BEN-DESCRICAO   PIC X(60).
001370               05  TAB-BEN-VALOR       PIC S9(11)V9(02) COMP-3.
001380               05  TAB-BEN-ATIVO       PIC X(01).
001390               05  TAB-BEN-VERSION     PIC 9(09).
001400               05  FILLER              PIC X(08).
001410
001420*----------- INDICES Y SUBINDICES (TODOS COMP) -------------------
001430       77  WS-IDX-BENEF              PIC S9(04) COMP VALUE ZEROS.
001440       77  WS-IDX-BUSQ                PIC S9(04) COMP VALUE ZEROS.
001450       77  WS-IDX-FROM                PIC S9(04) COMP VALUE ZEROS.
001460       77  WS-IDX-TO                  PIC S9(04) COMP VALUE ZEROS.
001470
001480       77  WS-FROM-ENCONTRADO         PIC X(01)  VALUE 'N'.
001490           88  WS-FROM-OK                        VALUE 'S'.
001500       77  WS-TO-ENCONTRADO           PIC X(01)  VALUE 'N'.
001510           88  WS-TO-OK                          VALUE 'S'.
001520
001530       77  WS-TRANSF-ABIERTO          PIC X(01)  VALUE 'N'.
001540           88  WS-TRANSF-OK                      VALUE 'S'.
001550       77  WS-RESULTADO-ABIERTO       PIC X(01)  VALUE 'N'.
001560           88  WS-RESULTADO-OK                   VALUE 'S'.
001570
001580*----------- ACUMULADORES DE CONTROL (TODOS COMP/COMP-3) ---------
001590       01  WS-AREA-CONT-ACEPT.
001600           03  WS-CANT-ACEPTADAS     PIC S9(04) COMP VALUE ZEROS.
001610       01  WS-AREA-CONT-ACEPT-R REDEFINES WS-AREA-CONT-ACEPT.
001620           03  WS-CANT-ACEPTADAS-BYTES PIC X(02).
001630
001640       01  WS-AREA-CONT-RECHAZ.
001650           03  WS-CANT-RECHAZADAS    PIC S9(04) COMP VALUE ZEROS.
001660       01  WS-AREA-CONT-RECHAZ-R REDEFINES WS-AREA-CONT-RECHAZ.
001670           03  WS-CANT-RECHAZADAS-BYTES PIC X(02).
001680
001690       01  WS-AREA-TOTAL.
001700           03  WS-TOTAL-TRANSFERIDO  PIC S9(11)V9(02) COMP-3
001710                                                 VALUE ZEROS.
001720       01  WS-AREA-TOTAL-R REDEFINES WS-AREA-TOTAL.
001730           03  WS-TOTAL-BYTES        PIC X(07).
001740
001750*----------- AREA DE COMUNICACION CON PGMVALCF --------------------
001760       77  WS-PGM-VALCF               PIC X(08) VALUE 'PGMVALCF'.
001770
001780       01  WS-AREA-VALCF.
001790           03  WS-FUNCION             PIC X(03)  VALUE SPACES.
001800           03  WS-V-STATUS            PIC X(10)  VALUE SPACES.
001810           03  WS-V-REASON            PIC X(60)  VALUE SPACES.
001820           03  WS-V-MONTO             PIC S9(09)V9(02) COMP-3
001830                                                  VALUE ZEROS.
001840           03  WS-V-VERSION-INFORMADA PIC 9(09)  VALUE ZEROS.
001850           03  WS-V-SALDO-RESULTADO   PIC S9(11)V9(02) COMP-3
001860                                                  VALUE ZEROS.
001870           03  WS-V-FROM-BENEFICIO.
001880               05  WS-V-FROM-ENCONTRADO PIC X(01) VALUE 'N'.
001890               05  WS-V-FROM-ID         PIC 9(09) VALUE ZEROS.
001900               05  WS-V-FROM-VALOR      PIC S9(11)V9(02) COMP-3
001910                                                  VALUE ZEROS.
001920               05  WS-V-FROM-ATIVO      PIC X(01) VALUE '0'.
001930               05  WS-V-FROM-VERSION    PIC 9(09) VALUE ZEROS.
001940           03  WS-V-TO-BENEFICIO.
001950               05  WS-V-TO-ENCONTRADO   PIC X(01) VALUE 'N'.
001960               05  WS-V-TO-ID           PIC 9(09) VALUE ZEROS.
001970               05  WS-V-TO-VALOR        PIC S9(11)V9(02) COMP-3
001980                                                  VALUE ZEROS.
001990               05  WS-V-TO-ATIVO        PIC X(01) VALUE '0'.
002000               05  WS-V-TO-VERSION      PIC 9(09) VALUE ZEROS.
002010           03  FILLER                  PIC X(08) VALUE SPACES.
002020
002030*----------- IMPRESION DEL LISTADO DE RESULTADOS ------------------
002040       77  WS-LINE                    PIC X(132) VALUE ALL '='.
002050       77  WS-LINE2                   PIC X(132) VALUE ALL '-'.
002060
002070       77  IMP-TITULO                 PIC X(45)  VALUE
002080              'TRANSFERENCIAS ENTRE CUENTAS DE BENEFICIO'.
002090
002100       01  IMP-SUBTITULO.
002110           03  FILLER              PIC X(03)     VALUE ' | '.
002120           03  FILLER              PIC X(09)     VALUE 'FROM-ID'.
002130           03  FILLER              PIC X(03)     VALUE ' | '.
002140           03  FILLER              PIC X(09)     VALUE 'TO-ID'.
002150           03  FILLER              PIC X(03)     VALUE ' | '.
002160           03  FILLER              PIC X(13)     VALUE 'AMOUNT'.
002170           03  FILLER              PIC X(03)     VALUE ' | '.
002180           03  FILLER              PIC X(10)     VALUE 'STATUS'.
002190           03  FILLER              PIC X(03)     VALUE ' | '.
002200           03  FILLER              PIC X(40)     VALUE 'REASON'.
002210           03  FILLER              PIC X(03)     VALUE ' | '.
002220
002230       01  IMP-DETALLE-LINEA.
002240           03  FILLER              PIC X(03)     VALUE ' | '.
002250           03  IMP-FROM-ID         PIC Z(08)9.
002260           03  FILLER              PIC X(03)     VALUE ' | '.
002270           03  IMP-TO-ID           PIC Z(08)9.
002280           03  FILLER              PIC X(03)     VALUE ' | '.
002290           03  IMP-AMOUNT          PIC -Z(08)9.99.
002300           03  FILLER              PIC X(03)     VALUE ' | '.
002310           03  IMP-STATUS          PIC X(08).
002320           03  FILLER              PIC X(03)     VALUE ' | '.
002330           03  IMP-REASON          PIC X(40).
002340           03  FILLER              PIC X(03)     VALUE ' | '.
002350
002360       01  IMP-RESUMEN-LINEA.
002370           03  FILLER              PIC X(21) VALUE
002380                                        'TOTAL ACEPTADAS.....: '.
002390           03  IMP-TOTAL-ACEPT     PIC ZZZ9.
002400           03  FILLER              PIC X(04)  VALUE SPACES.
002410           03  FILLER              PIC X(21) VALUE
002420                                        'TOTAL RECHAZADAS....: '.
002430           03  IMP-TOTAL-RECHAZ    PIC ZZZ9.
002440           03  FILLER              PIC X(04)  VALUE SPACES.
002450           03  FILLER              PIC X(23) VALUE
002460                                        'IMPORTE TOTAL TRANSF.: '.
002470           03  IMP-TOTAL-MONTO     PIC -Z(08)9.99.
002480
002490       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002500
002510*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002520       PROCEDURE DIVISION.
002530
002540       MAIN-PROGRAM-I.
002550
002560           PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
002570           PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
002580                                   UNTIL WS-FIN-LECTURA.
002590           PERFORM 9000-REGRABAR-MAESTRO-I
002600                                   THRU 9000-REGRABAR-MAESTRO-F.
002610           PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
002620
002630       MAIN-PROGRAM-F. GOBACK.
002640
002650
002660*------------------------------------------------------------------
002670       1000-INICIO-I.
002680
002690           SET WS-NO-FIN-LECTURA TO TRUE
002700           SET WS-NO-FIN-CARGA   TO TRUE
002710
002720           OPEN INPUT ARCH-BENEFICIO
002730           IF FS-BENEFICIO IS NOT EQUAL '00' THEN
002740              DISPLAY '* ERROR EN OPEN ARCH-BENEFICIO = ' FS-BENEFICIO
002750              MOVE 9999 TO RETURN-CODE
002760              SET WS-FIN-LECTURA TO TRUE
002770              SET WS-FIN-CARGA   TO TRUE
002780           END-IF
002790
002800           PERFORM 1200-CARGAR-TABLA-I THRU 1200-CARGAR-TABLA-F
002810              UNTIL WS-FIN-CARGA
002820
002830           CLOSE ARCH-BENEFICIO
002840
002850           IF NOT WS-FIN-LECTURA THEN
002860              OPEN INPUT ARCH-TRANSF
002870              IF FS-TRANSF IS EQUAL '00' THEN
002880                 MOVE 'S' TO WS-TRANSF-ABIERTO
002890              ELSE
002900                 DISPLAY '* ERROR EN OPEN ARCH-TRANSF = ' FS-TRANSF
002910                 MOVE 9999 TO RETURN-CODE
002920                 SET WS-FIN-LECTURA TO TRUE
002930              END-IF
002940
002950              OPEN OUTPUT ARCH-RESULTADO
002960              IF FS-RESULTADO IS EQUAL '00' THEN
002970                 MOVE 'S' TO WS-RESULTADO-ABIERTO
002980              ELSE
002990                 DISPLAY '* ERROR EN OPEN ARCH-RESULTADO = '
003000                                                    FS-RESULTADO
003010                 MOVE 9999 TO RETURN-CODE
003020                 SET WS-FIN-LECTURA TO TRUE
003030              END-IF
003040
003050              IF WS-RESULTADO-OK THEN
003060                 WRITE REG-RESULTADO FROM IMP-TITULO
003070                 WRITE REG-RESULTADO FROM IMP-SUBTITULO
003080                 WRITE REG-RESULTADO FROM WS-LINE
003090              END-IF
003100
003110              IF WS-TRANSF-OK THEN
003120                 PERFORM 2100-LEER-TRANSF-I THRU 2100-LEER-TRANSF-F
003130              END-IF
003140           END-IF.
003150
003160       1000-INICIO-F. EXIT.
003170
003180
003190*------  1200 - CARGA DEL MAESTRO A LA TABLA EN MEMORIA  ----------
003200       1200-CARGAR-TABLA-I.
003210
003220           READ ARCH-BENEFICIO
003230
003240           EVALUATE FS-BENEFICIO
003250              WHEN '00'
003260                 ADD 1 TO WS-IDX-BENEF
003270                 ADD 1 TO WS-CANT-BENEF
003280                 MOVE BEN-ID          TO TAB-BEN-ID (WS-IDX-BENEF)
003290                 MOVE BEN-NOME        TO TAB-BEN-NOME (WS-IDX-BENEF)
003300                 MOVE BEN-DESCRICAO   TO
003310                                      TAB-BEN-DESCRICAO (WS-IDX-BENEF)
003320                 MOVE BEN-VALOR       TO TAB-BEN-VALOR (WS-IDX-BENEF)
003330                 MOVE BEN-ATIVO       TO TAB-BEN-ATIVO (WS-IDX-BENEF)
003340                 MOVE BEN-VERSION     TO
003350                                      TAB-BEN-VERSION (WS-IDX-BENEF)
003360
003370              WHEN '10'
003380                 SET WS-FIN-CARGA TO TRUE
003390
003400              WHEN OTHER
003410                 DISPLAY '*ERROR EN LECTURA ARCH-BENEFICIO : '
003420                                                    FS-BENEFICIO
003430                 MOVE 9999 TO RETURN-CODE
003440                 SET WS-FIN-CARGA   TO TRUE
003450                 SET WS-FIN-LECTURA TO TRUE
003460           END-EVALUATE.
003470
003480       1200-CARGAR-TABLA-F. EXIT.
003490
003500
003510*------------------------------------------------------------------
003520       2000-PROCESO-I.
003530
003540           PERFORM 2200-PROCESAR-TRANSF-I THRU 2200-PROCESAR-TRANSF-F
003550           PERFORM 2100-LEER-TRANSF-I     THRU 2100-LEER-TRANSF-F.
003560
003570       2000-PROCESO-F. EXIT.
003580
003590
003600*------  2100 - LECTURA SECUENCIAL DE PEDIDOS  --------------------
003610       2100-LEER-TRANSF-I.
003620
003630           READ ARCH-TRANSF
003640
003650           EVALUATE FS-TRANSF
003660              WHEN '00'
003670                 CONTINUE
003680              WHEN '10'
003690                 SET WS-FIN-LECTURA TO TRUE
003700              WHEN OTHER
003710                 DISPLAY '*ERROR EN LECTURA ARCH-TRANSF : ' FS-TRANSF
003720                 MOVE 9999 TO RETURN-CODE
003730                 SET WS-FIN-LECTURA TO TRUE
003740           END-EVALUATE.
003750
003760       2100-LEER-TRANSF-F. EXIT.
003770
003780
003790*------  2200 - VALIDA Y APLICA UN PEDIDO DE TRANSFERENCIA  -------
003800       2200-PROCESAR-TRANSF-I.
003810
003820           PERFORM 2210-BUSCAR-BENEF-I THRU 2210-BUSCAR-BENEF-F
003830              VARYING WS-IDX-BUSQ FROM 1 BY 1
003840                 UNTIL WS-IDX-BUSQ > WS-CANT-BENEF
003850
003860           MOVE 'TRF'              TO WS-FUNCION
003870           MOVE TRF-AMOUNT         TO WS-V-MONTO
003880           MOVE WS-FROM-ENCONTRADO TO WS-V-FROM-ENCONTRADO
003890           MOVE WS-TO-ENCONTRADO   TO WS-V-TO-ENCONTRADO
003900           MOVE TRF-FROM-ID        TO WS-V-FROM-ID
003910           MOVE TRF-TO-ID          TO WS-V-TO-ID
003920
003930           IF WS-FROM-OK THEN
003940              MOVE TAB-BEN-VALOR (WS-IDX-FROM)   TO WS-V-FROM-VALOR
003950              MOVE TAB-BEN-ATIVO (WS-IDX-FROM)   TO WS-V-FROM-ATIVO
003960              MOVE TAB-BEN-VERSION (WS-IDX-FROM) TO WS-V-FROM-VERSION
003970           END-IF
003980
003990           IF WS-TO-OK THEN
004000              MOVE TAB-BEN-VALOR (WS-IDX-TO)     TO WS-V-TO-VALOR
004010              MOVE TAB-BEN-ATIVO (WS-IDX-TO)     TO WS-V-TO-ATIVO
004020              MOVE TAB-BEN-VERSION (WS-IDX-TO)   TO WS-V-TO-VERSION
004030           END-IF
004040
004050           CALL WS-PGM-VALCF USING WS-AREA-VALCF
004060
004070           IF WS-V-STATUS (1:8) = 'ACCEPTED' THEN
004080              MOVE WS-V-FROM-VALOR   TO TAB-BEN-VALOR (WS-IDX-FROM)
004090              MOVE WS-V-FROM-VERSION TO TAB-BEN-VERSION (WS-IDX-FROM)
004100              MOVE WS-V-TO-VALOR     TO TAB-BEN-VALOR (WS-IDX-TO)
004110              MOVE WS-V-TO-VERSION   TO TAB-BEN-VERSION (WS-IDX-TO)
004120              ADD 1            TO WS-CANT-ACEPTADAS
004130              ADD TRF-AMOUNT   TO WS-TOTAL-TRANSFERIDO
004140           ELSE
004150              ADD 1 TO WS-CANT-RECHAZADAS
004160           END-IF
004170
004180           PERFORM 2300-IMPRIMIR-DETALLE-I THRU 2300-IMPRIMIR-DETALLE-F.
004190
004200       2200-PROCESAR-TRANSF-F. EXIT.
004210
004220
004230*------  2210 - BUSQUEDA DE UNA CUENTA EN LA TABLA  ---------------
004240       2210-BUSCAR-BENEF-I.
004250
004260           IF WS-IDX-BUSQ = 1 THEN
004270              MOVE 'N' TO WS-FROM-ENCONTRADO WS-TO-ENCONTRADO
004280              MOVE ZEROS TO WS-IDX-FROM WS-IDX-TO
004290           END-IF
004300
004310           IF TAB-BEN-ID (WS-IDX-BUSQ) = TRF-FROM-ID THEN
004320              MOVE WS-IDX-BUSQ TO WS-IDX-FROM
004330              MOVE 'S'         TO WS-FROM-ENCONTRADO
004340           END-IF
004350
004360           IF TAB-BEN-ID (WS-IDX-BUSQ) = TRF-TO-ID THEN
004370              MOVE WS-IDX-BUSQ TO WS-IDX-TO
004380              MOVE 'S'         TO WS-TO-ENCONTRADO
004390           END-IF.
004400
004410       2210-BUSCAR-BENEF-F. EXIT.
004420
004430
004440*------  2300 - DETALLE DE UNA LINEA DEL LISTADO  -----------------
004450       2300-IMPRIMIR-DETALLE-I.
004460
004470           MOVE TRF-FROM-ID   TO IMP-FROM-ID
004480           MOVE TRF-TO-ID     TO IMP-TO-ID
004490           MOVE TRF-AMOUNT    TO IMP-AMOUNT
004500           MOVE WS-V-STATUS (1:8) TO IMP-STATUS
004510           MOVE WS-V-REASON  TO IMP-REASON
004520
004530           WRITE REG-RESULTADO FROM IMP-DETALLE-LINEA.
004540
004550       2300-IMPRIMIR-DETALLE-F. EXIT.
004560
004570
004580*------  9000 - REGRABADO DEL MAESTRO EN EL ORDEN ORIGINAL  -------
004590       9000-REGRABAR-MAESTRO-I.
004600
004610           IF NOT WS-FIN-LECTURA OR WS-CANT-BENEF > ZEROS THEN
004620              OPEN OUTPUT ARCH-BENEFICIO
004630              IF FS-BENEFICIO IS NOT EQUAL '00' THEN
004640                 DISPLAY '* ERROR EN OPEN ARCH-BENEFICIO (SALIDA) = '
004650                                                    FS-BENEFICIO
004660                 MOVE 9999 TO RETURN-CODE
004670              ELSE
004680                 PERFORM 9010-GRABAR-UN-BENEF-I
004690                    THRU 9010-GRABAR-UN-BENEF-F
004700                    VARYING WS-IDX-BENEF FROM 1 BY 1
004710                       UNTIL WS-IDX-BENEF > WS-CANT-BENEF
004720
004730                 CLOSE ARCH-BENEFICIO
004740              END-IF
004750           END-IF.
004760
004770       9000-REGRABAR-MAESTRO-F. EXIT.
004780
004790
004800       9010-GRABAR-UN-BENEF-I.
004810
004820           MOVE TAB-BEN-ID (WS-IDX-BENEF)        TO BEN-ID
004830           MOVE TAB-BEN-NOME (WS-IDX-BENEF)      TO BEN-NOME
004840           MOVE TAB-BEN-DESCRICAO (WS-IDX-BENEF) TO BEN-DESCRICAO
004850           MOVE TAB-BEN-VALOR (WS-IDX-BENEF)     TO BEN-VALOR
004860           MOVE TAB-BEN-ATIVO (WS-IDX-BENEF)     TO BEN-ATIVO
004870           MOVE TAB-BEN-VERSION (WS-IDX-BENEF)   TO BEN-VERSION
004880
004890           WRITE BENEFICIO-RECORD.
004900
004910       9010-GRABAR-UN-BENEF-F. EXIT.
004920
004930
004940*------  9999 - TOTALES DE CONTROL Y CIERRE  ----------------------
004950       9999-FINAL-I.
004960
004970           MOVE WS-CANT-ACEPTADAS     TO IMP-TOTAL-ACEPT
004980           MOVE WS-CANT-RECHAZADAS    TO IMP-TOTAL-RECHAZ
004990           MOVE WS-TOTAL-TRANSFERIDO  TO IMP-TOTAL-MONTO
005000
005010           WRITE REG-RESULTADO FROM WS-LINE2
005020           WRITE REG-RESULTADO FROM IMP-RESUMEN-LINEA
005030
005040           DISPLAY '**********************************************'
005050           DISPLAY 'TOTAL ACEPTADAS    : ' WS-CANT-ACEPTADAS
005060           DISPLAY 'TOTAL RECHAZADAS   : ' WS-CANT-RECHAZADAS
005070           DISPLAY 'IMPORTE TOTAL TRANSFERIDO: ' WS-TOTAL-TRANSFERIDO
005075
005076           IF WS-SWI-TRAZA-ON THEN
005077              DISPLAY '   ACEPTADAS (HEX): ' WS-CANT-ACEPTADAS-BYTES
005078              DISPLAY '   RECHAZADAS(HEX): ' WS-CANT-RECHAZADAS-BYTES
005079              DISPLAY '   TOTAL     (HEX): ' WS-TOTAL-BYTES
005080           END-IF
005085
005090           IF WS-TRANSF-OK THEN
005100              CLOSE ARCH-TRANSF
005110              IF FS-TRANSF IS NOT EQUAL '00' THEN
005120                 DISPLAY '* ERROR EN CLOSE ARCH-TRANSF = ' FS-TRANSF
005130              END-IF
005140           END-IF
005150
005160           IF WS-RESULTADO-OK THEN
005170              CLOSE ARCH-RESULTADO
005180              IF FS-RESULTADO IS NOT EQUAL '00' THEN
005190                 DISPLAY '* ERROR EN CLOSE ARCH-RESULTADO = '
005200                                                       FS-RESULTADO
005210              END-IF
005220           END-IF.
005230
005240       9999-FINAL-F. EXIT.
