000100******************************************************************
000200*    CPTRANSF                                                    *
000300******************************************************************
000400*         LAYOUT PEDIDO DE TRANSFERENCIA ENTRE BENEFICIOS        *
000500*         LARGO REGISTRO = 42 BYTES                             *
000600******************************************************************
000700*    HISTORIA DE CAMBIOS                                        *
000800*    02/11/93 HGR TICKET CAF-019  LAYOUT ORIGINAL                *
000900*    15/06/96 JLP TICKET CAF-028  AGREGADO TRF-LOCK-TYPE, SOLO   *
001000*                                 INFORMATIVO - NO AFECTA REGLA  *
001100*                                 DE NEGOCIO                     *
001150*    14/01/03 RTV TICKET CAF-061  CORREGIDA LA ARITMETICA DE     *
001160*                                 POSICIONES DE TRF-AMOUNT EN    *
001170*                                 ADELANTE (NO CONTEMPLABA EL    *
001180*                                 EMPAQUETADO COMP-3)            *
001200******************************************************************
001300 01  TRANSFERENCIA-RECORD.
001400*    POSICION RELATIVA (1:9)   CUENTA DE BENEFICIO ORIGEN
001500     03  TRF-FROM-ID         PIC 9(09)        VALUE ZEROS.
001600*    POSICION RELATIVA (10:9) CUENTA DE BENEFICIO DESTINO
001700     03  TRF-TO-ID           PIC 9(09)        VALUE ZEROS.
001800*    POSICION RELATIVA (19:6) IMPORTE A TRANSFERIR, 2 DECIMALES,
001850*                              EMPAQUETADO - 11 DIGITOS COMP-3
001860*                              OCUPAN 6 BYTES
001900     03  TRF-AMOUNT          PIC S9(09)V9(02) COMP-3
002000                                              VALUE ZEROS.
002100*    POSICION RELATIVA (25:10) TIPO DE BLOQUEO SOLICITADO
002200*                              OPTIMISTIC; PESSIMISTIC; MIXED
002300*                              INFORMATIVO - TODAS LAS TRES
002400*                              APLICAN LA MISMA REGLA DE NEGOCIO
002500     03  TRF-LOCK-TYPE       PIC X(10)        VALUE SPACES.
002600*    POSICION RELATIVA (35:8) USO FUTURO
002700     03  FILLER              PIC X(08)        VALUE SPACES.
