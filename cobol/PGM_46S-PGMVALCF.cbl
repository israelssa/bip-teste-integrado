000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    PGMVALCF.
000120       AUTHOR.        H. GUTIERREZ REYES.
000130       INSTALLATION.  GERENCIA DE SISTEMAS - AREA BENEFICIOS.
000140       DATE-WRITTEN.  02/11/93.
000150       DATE-COMPILED.
000160       SECURITY.      USO INTERNO - CONFIDENCIAL.
000170*
000180*****************************************************************
000190*                                                                *
000200*    RUTINA DE VALIDACION Y APLICACION DE TRANSFERENCIAS        *
000210*    ENTRE CUENTAS DE BENEFICIO (CAF)                           *
000220*                                                                *
000230*    SE INVOCA POR CALL DINAMICO DESDE EL PROGRAMA BATCH        *
000240*    PGMTRFCF (Y DESDE CUALQUIER OTRO PROGRAMA QUE NECESITE     *
000250*    LA MISMA REGLA).  RECIBE EL AREA LK-AREA-VALCF Y, SEGUN    *
000260*    EL CODIGO DE FUNCION INFORMADO EN LK-FUNCION, EJECUTA:     *
000270*                                                                *
000280*        'TRF'  VALIDA Y APLICA UNA TRANSFERENCIA               *
000290*        'SAL'  CONSULTA DE SALDO DE UNA CUENTA                 *
000300*        'FEA'  VERIFICA SI UNA TRANSFERENCIA ES FACTIBLE       *
000310*        'VER'  VERIFICA CONFLICTO DE VERSION (CONTADOR DE      *
000320*               CAMBIOS) DE UNA CUENTA                          *
000330*                                                                *
000340*    LA RUTINA NO ABRE NI LEE ARCHIVOS - TODA LA INFORMACION    *
000350*    DE LAS CUENTAS LA TRAE EL LLAMADOR EN EL AREA DE LINKAGE.  *
000360*                                                                *
000370*****************************************************************
000380*    HISTORIA DE CAMBIOS
000390*    ------------------------------------------------------------
000400*    02/11/93 HGR CAF-019  PROGRAMA ORIGINAL. REGLA UNICA DE
000410*                          TRANSFERENCIA (VALIDAR-DEBITAR-
000420*                          ACREDITAR-VERSIONAR) TOMADA DEL
000430*                          SERVICIO DE CUENTAS CORRIENTES.
000440*    19/04/94 HGR CAF-021  AGREGADA VALIDACION DE CUENTAS ACTIVAS
000450*                          (BEN-ATIVO) ANTES DEL DEBITO.
000460*    03/08/95 LMS CAF-026  AGREGADO TOPE MAXIMO DE IMPORTE POR
000470*                          TRANSFERENCIA (CAF-026, PEDIDO AUDITORIA).
000480*    15/06/96 JLP CAF-028  AGREGADA FUNCION 'FEA' (FACTIBILIDAD)
000490*                          PARA USO DE LA CONSULTA DE SUCURSAL.
000500*    22/01/97 JLP CAF-031  AGREGADA FUNCION 'VER' (CONFLICTO DE
000510*                          VERSION) PARA EL PROCESO DE CIERRE.
000520*    27/01/99 MFS CAF-041  REVISION Y2K - RUTINA NO MANEJA FECHAS
000530*                          DE 2 DIGITOS, SIN CAMBIOS DE CAMPOS.
000540*                          SE DEJA CONSTANCIA DE LA REVISION.
000550*    14/09/99 MFS CAF-043  CORREGIDO ORDEN DE VALIDACION: EL
000560*                          CONTROL DE CUENTAS ACTIVAS DEBE IR
000570*                          DESPUES DEL CONTROL DE EXISTENCIA.
000580*    11/05/01 RTV CAF-052  AGREGADA FUNCION 'SAL' (CONSULTA DE
000590*                          SALDO) QUE ANTES RESOLVIA EL PROPIO
000600*                          PGMTRFCF.
000610*    09/08/02 RTV CAF-058  AGREGADAS AREAS DE VOLCADO (REDEFINES)
000620*                          PARA DIAGNOSTICO DE CAMPOS EMPAQUETADOS
000630*                          A PEDIDO DE SOPORTE DE PRODUCCION.
000632*    14/01/03 RTV CAF-061  QUITADOS C01/CLASE DE SPECIAL-NAMES,
000634*                          NO SE USABAN EN ESTA RUTINA.
000640*    ------------------------------------------------------------
000650*
000660       ENVIRONMENT DIVISION.
000670       CONFIGURATION SECTION.
000680       SPECIAL-NAMES.
000710           UPSI-0 ON STATUS IS WS-SWI-TRAZA-ON
000720                  OFF STATUS IS WS-SWI-TRAZA-OFF.
000730
000740       INPUT-OUTPUT SECTION.
000750       FILE-CONTROL.
000760
000770       DATA DIVISION.
000780       FILE SECTION.
000790
000800       WORKING-STORAGE SECTION.
000810*=======================*
000820       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000830
000840*----------- INDICADORES DE RECHAZO ------------------------------
000850       01  WS-INDICADORES.
000860           03  WS-FLAG-RECHAZO      PIC X(01)   VALUE 'N'.
000870               88  WS-RECHAZADO                 VALUE 'S'.
000880               88  WS-NO-RECHAZADO              VALUE 'N'.
000890           03  FILLER               PIC X(09)   VALUE SPACES.
000900
000910       01  WS-AREA-MOTIVO.
000920           03  WS-MOTIVO            PIC X(60)   VALUE SPACES.
000930           03  FILLER               PIC X(04)   VALUE SPACES.
000940
000950*----------- LIMITES DE NEGOCIO ----------------------------------
000960       01  WS-LIMITES.
000970           03  WS-LIMITE-MONTO      PIC S9(09)V9(02) COMP-3
000980                                                 VALUE 1000000.00.
000990           03  FILLER               PIC X(08)   VALUE SPACES.
001000
001010*----------- AREAS DE VOLCADO PARA DIAGNOSTICO -------------------
001020*    ESTAS AREAS PERMITEN DISPLAY DE LOS CAMPOS EMPAQUETADOS
001030*    BYTE A BYTE CUANDO UPSI-0 ESTA ENCENDIDO, SIN TOCAR LOS
001040*    CAMPOS DE LINKAGE ORIGINALES.
001050       01  WS-AREA-SALDO-DBG.
001060           03  WS-SALDO-PACK        PIC S9(11)V9(02) COMP-3
001070                                                 VALUE ZEROS.
001080       01  WS-AREA-SALDO-DBG-R REDEFINES WS-AREA-SALDO-DBG.
001090           03  WS-SALDO-BYTES       PIC X(07).
001100
001110       01  WS-AREA-MONTO-DBG.
001120           03  WS-MONTO-PACK        PIC S9(09)V9(02) COMP-3
001130                                                 VALUE ZEROS.
001140       01  WS-AREA-MONTO-DBG-R REDEFINES WS-AREA-MONTO-DBG.
001150           03  WS-MONTO-BYTES       PIC X(06).
001160
001170       01  WS-AREA-VERSION-DBG.
001180           03  WS-VERSION-NUM       PIC 9(09)   VALUE ZEROS.
001190       01  WS-AREA-VERSION-DBG-R REDEFINES WS-AREA-VERSION-DBG.
001200           03  WS-VERSION-CHARS     PIC X(09).
001210
001220       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001230
001240*------------------------------------------------------------------
001250       LINKAGE SECTION.
001260*================*
001270       01  LK-AREA-VALCF.
001280           03  LK-FUNCION             PIC X(03)  VALUE SPACES.
001290               88  LK-FUN-TRANSFERIR             VALUE 'TRF'.
001300               88  LK-FUN-SALDO                  VALUE 'SAL'.
001310               88  LK-FUN-FACTIBLE               VALUE 'FEA'.
001320               88  LK-FUN-VERSION                VALUE 'VER'.
001330           03  LK-STATUS              PIC X(10)  VALUE SPACES.
001340           03  LK-REASON              PIC X(60)  VALUE SPACES.
001350           03  LK-MONTO               PIC S9(09)V9(02) COMP-3
001360                                                  VALUE ZEROS.
001370           03  LK-VERSION-INFORMADA   PIC 9(09)  VALUE ZEROS.
001380           03  LK-SALDO-RESULTADO     PIC S9(11)V9(02) COMP-3
001390                                                  VALUE ZEROS.
001400           03  LK-FROM-BENEFICIO.
001410               05  LK-FROM-ENCONTRADO PIC X(01)  VALUE 'N'.
001420               05  LK-FROM-ID         PIC 9(09)  VALUE ZEROS.
001430               05  LK-FROM-VALOR      PIC S9(11)V9(02) COMP-3
001440                                                  VALUE ZEROS.
001450               05  LK-FROM-ATIVO      PIC X(01)  VALUE '0'.
001460               05  LK-FROM-VERSION    PIC 9(09)  VALUE ZEROS.
001470           03  LK-TO-BENEFICIO.
001480               05  LK-TO-ENCONTRADO   PIC X(01)  VALUE 'N'.
001490               05  LK-TO-ID           PIC 9(09)  VALUE ZEROS.
001500               05  LK-TO-VALOR        PIC S9(11)V9(02) COMP-3
001510                                                  VALUE ZEROS.
001520               05  LK-TO-ATIVO        PIC X(01)  VALUE '0'.
001530               05  LK-TO-VERSION      PIC 9(09)  VALUE ZEROS.
001540           03  FILLER                 PIC X(08)  VALUE SPACES.
001550
001560*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001570       PROCEDURE DIVISION USING LK-AREA-VALCF.
001580
001590       MAIN-PROGRAM-I.
001600
001610           PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
001620           PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
001630
001640       MAIN-PROGRAM-F. GOBACK.
001650
001660
001670*------------------------------------------------------------------
001680       1000-INICIO-I.
001690
001700           MOVE ZEROS   TO RETURN-CODE
001710           MOVE SPACES  TO LK-STATUS LK-REASON
001720
001730           EVALUATE TRUE
001740              WHEN LK-FUN-TRANSFERIR
001750                 PERFORM 1100-TRANSFERIR-I THRU 1100-TRANSFERIR-F
001760              WHEN LK-FUN-SALDO
001770                 PERFORM 2000-CONSULTAR-SALDO-I
001780                    THRU 2000-CONSULTAR-SALDO-F
001790              WHEN LK-FUN-FACTIBLE
001800                 PERFORM 3000-VERIFICAR-FACTIBLE-I
001810                    THRU 3000-VERIFICAR-FACTIBLE-F
001820              WHEN LK-FUN-VERSION
001830                 PERFORM 4000-VERIFICAR-VERSION-I
001840                    THRU 4000-VERIFICAR-VERSION-F
001850              WHEN OTHER
001860                 MOVE 'REJECTED' TO LK-STATUS
001870                 MOVE 'INVALID FUNCTION CODE' TO LK-REASON
001880                 MOVE 0090 TO RETURN-CODE
001890           END-EVALUATE.
001900
001910       1000-INICIO-F. EXIT.
001920
001930
001940*------  1100 - TRANSFERENCIA ENTRE DOS CUENTAS  -----------------
001950       1100-TRANSFERIR-I.
001960
001970           SET WS-NO-RECHAZADO TO TRUE
001980           MOVE SPACES          TO WS-MOTIVO
001990
002000           PERFORM 1110-VALIDAR-PARAMETROS-I
002010              THRU 1110-VALIDAR-PARAMETROS-F
002020
002030           IF WS-NO-RECHAZADO THEN
002040              PERFORM 1120-VALIDAR-EXISTENCIA-I
002050                 THRU 1120-VALIDAR-EXISTENCIA-F
002060           END-IF
002070
002080*          CAF-043: EL CONTROL DE ACTIVOS VA DESPUES DEL DE
002090*          EXISTENCIA - CORREGIDO EN LA REVISION DE 1999
002100           IF WS-NO-RECHAZADO THEN
002110              PERFORM 1130-VALIDAR-ACTIVOS-I
002120                 THRU 1130-VALIDAR-ACTIVOS-F
002130           END-IF
002140
002150           IF WS-NO-RECHAZADO THEN
002160              PERFORM 1140-VALIDAR-SALDO-I
002170                 THRU 1140-VALIDAR-SALDO-F
002180           END-IF
002190
002200           IF WS-NO-RECHAZADO THEN
002210              PERFORM 1150-APLICAR-TRANSFERENCIA-I
002220                 THRU 1150-APLICAR-TRANSFERENCIA-F
002230              MOVE 'ACCEPTED' TO LK-STATUS
002240              MOVE SPACES     TO LK-REASON
002250           ELSE
002260              MOVE 'REJECTED' TO LK-STATUS
002270              MOVE WS-MOTIVO  TO LK-REASON
002280           END-IF.
002290
002300       1100-TRANSFERIR-F. EXIT.
002310
002320
002330*------  1110 - NULOS, CUENTAS DISTINTAS, IMPORTE, TOPE  ---------
002340       1110-VALIDAR-PARAMETROS-I.
002350
002360           IF LK-FROM-ID = ZEROS OR LK-TO-ID = ZEROS THEN
002370              SET WS-RECHAZADO TO TRUE
002380              MOVE 'REQUIRED FIELD MISSING' TO WS-MOTIVO
002390           ELSE
002400              IF LK-FROM-ID = LK-TO-ID THEN
002410                 SET WS-RECHAZADO TO TRUE
002420                 MOVE 'SAME ACCOUNT' TO WS-MOTIVO
002430              ELSE
002440                 IF LK-MONTO NOT > ZEROS THEN
002450                    SET WS-RECHAZADO TO TRUE
002460                    MOVE 'INVALID AMOUNT' TO WS-MOTIVO
002470                 ELSE
002480                    IF LK-MONTO > WS-LIMITE-MONTO THEN
002490                       SET WS-RECHAZADO TO TRUE
002500                       MOVE 'AMOUNT EXCEEDS LIMIT' TO WS-MOTIVO
002510                    END-IF
002520                 END-IF
002530              END-IF
002540           END-IF.
002550
002560       1110-VALIDAR-PARAMETROS-F. EXIT.
002570
002580
002590*------  1120 - EXISTENCIA DE AMBAS CUENTAS  ----------------------
002600       1120-VALIDAR-EXISTENCIA-I.
002610
002620           IF LK-FROM-ENCONTRADO NOT = 'S' THEN
002630              SET WS-RECHAZADO TO TRUE
002640              MOVE 'FROM ACCOUNT NOT FOUND' TO WS-MOTIVO
002650           ELSE
002660              IF LK-TO-ENCONTRADO NOT = 'S' THEN
002670                 SET WS-RECHAZADO TO TRUE
002680                 MOVE 'TO ACCOUNT NOT FOUND' TO WS-MOTIVO
002690              END-IF
002700           END-IF.
002710
002720       1120-VALIDAR-EXISTENCIA-F. EXIT.
002730
002740
002750*------  1130 - AMBAS CUENTAS ACTIVAS  ----------------------------
002760       1130-VALIDAR-ACTIVOS-I.
002770
002780           IF LK-FROM-ATIVO NOT = '1' THEN
002790              SET WS-RECHAZADO TO TRUE
002800              MOVE 'FROM ACCOUNT INACTIVE' TO WS-MOTIVO
002810           ELSE
002820              IF LK-TO-ATIVO NOT = '1' THEN
002830                 SET WS-RECHAZADO TO TRUE
002840                 MOVE 'TO ACCOUNT INACTIVE' TO WS-MOTIVO
002850              END-IF
002860           END-IF.
002870
002880       1130-VALIDAR-ACTIVOS-F. EXIT.
002890
002900
002910*------  1140 - SALDO SUFICIENTE EN LA CUENTA ORIGEN  -------------
002920       1140-VALIDAR-SALDO-I.
002930
002940           IF LK-FROM-VALOR < LK-MONTO THEN
002950              SET WS-RECHAZADO TO TRUE
002960              MOVE 'INSUFFICIENT BALANCE' TO WS-MOTIVO
002970           END-IF.
002980
002990       1140-VALIDAR-SALDO-F. EXIT.
003000
003010
003020*------  1150 - DEBITO, CREDITO Y VERSIONADO  ---------------------
003030       1150-APLICAR-TRANSFERENCIA-I.
003040
003050           SUBTRACT LK-MONTO FROM LK-FROM-VALOR
003060           ADD      LK-MONTO TO   LK-TO-VALOR
003070           ADD      1        TO   LK-FROM-VERSION
003080           ADD      1        TO   LK-TO-VERSION.
003090
003100       1150-APLICAR-TRANSFERENCIA-F. EXIT.
003110
003120
003130*------  2000 - CONSULTA DE SALDO DE UNA CUENTA  ------------------
003140       2000-CONSULTAR-SALDO-I.
003150
003160           IF LK-FROM-ENCONTRADO = 'S' THEN
003170              MOVE LK-FROM-VALOR   TO LK-SALDO-RESULTADO
003180              MOVE 'FOUND'         TO LK-STATUS
003190           ELSE
003200              MOVE ZEROS           TO LK-SALDO-RESULTADO
003210              MOVE 'NOT FOUND'     TO LK-STATUS
003220              MOVE 'ACCOUNT NOT FOUND' TO LK-REASON
003230           END-IF.
003240
003250       2000-CONSULTAR-SALDO-F. EXIT.
003260
003270
003280*------  3000 - FACTIBILIDAD DE UNA TRANSFERENCIA  ----------------
003290       3000-VERIFICAR-FACTIBLE-I.
003300
003310           IF LK-FROM-ENCONTRADO = 'S' AND LK-FROM-ATIVO = '1'
003320                 AND LK-FROM-VALOR NOT < LK-MONTO
003330                 AND LK-MONTO > ZEROS THEN
003340              MOVE 'TRUE'  TO LK-STATUS
003350           ELSE
003360              MOVE 'FALSE' TO LK-STATUS
003370           END-IF.
003380
003390       3000-VERIFICAR-FACTIBLE-F. EXIT.
003400
003410
003420*------  4000 - CONFLICTO DE VERSION (CONTADOR DE CAMBIOS)  -------
003430       4000-VERIFICAR-VERSION-I.
003440
003450           IF LK-FROM-ENCONTRADO NOT = 'S' THEN
003460              MOVE 'TRUE'  TO LK-STATUS
003470           ELSE
003480              IF LK-VERSION-INFORMADA NOT = LK-FROM-VERSION THEN
003490                 MOVE 'TRUE'  TO LK-STATUS
003500              ELSE
003510                 MOVE 'FALSE' TO LK-STATUS
003520              END-IF
003530           END-IF.
003540
003550       4000-VERIFICAR-VERSION-F. EXIT.
003560
003570
003580*------  9999 - TRAZA DE DIAGNOSTICO Y SALIDA  --------------------
003590       9999-FINAL-I.
003600
003610           IF WS-SWI-TRAZA-ON THEN
003620              MOVE LK-FROM-VALOR   TO WS-SALDO-PACK
003630              MOVE LK-MONTO        TO WS-MONTO-PACK
003640              MOVE LK-FROM-VERSION TO WS-VERSION-NUM
003650              DISPLAY '***PGMVALCF - FUNCION: ' LK-FUNCION
003660              DISPLAY '   STATUS  : ' LK-STATUS
003670              DISPLAY '   MOTIVO  : ' LK-REASON
003680              DISPLAY '   SALDO   (HEX): ' WS-SALDO-BYTES
003690              DISPLAY '   MONTO   (HEX): ' WS-MONTO-BYTES
003700              DISPLAY '   VERSION (HEX): ' WS-VERSION-CHARS
003710           END-IF.
003720
003730       9999-FINAL-F. EXIT.
