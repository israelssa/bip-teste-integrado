000100******************************************************************
000200*    CPBENEF                                                     *
000300******************************************************************
000400*         LAYOUT MAESTRO DE BENEFICIOS (CAF)                    *
000500*         LARGO REGISTRO = 134 BYTES                            *
000600******************************************************************
000700*    HISTORIA DE CAMBIOS                                        *
000800*    14/03/91 HGR TICKET CAF-004  LAYOUT ORIGINAL DEL MAESTRO    *
000900*    02/11/93 HGR TICKET CAF-019  AGREGADO BEN-VERSION PARA      *
001000*                                 CONTROL DE RE-GRABACION        *
001100*    27/01/99 MFS TICKET CAF-041  REVISION Y2K - SIN CAMPOS DE   *
001200*                                 FECHA DE 2 DIGITOS EN ESTE     *
001300*                                 REGISTRO, SIN CAMBIOS          *
001400*    09/08/02 RTV TICKET CAF-058  AMPLIADO BEN-DESCRICAO DE 40   *
001500*                                 A 60 BYTES POR PEDIDO RRHH     *
001550*    14/01/03 RTV TICKET CAF-061  CORREGIDA LA ARITMETICA DE     *
001560*                                 POSICIONES DE BEN-VALOR EN     *
001570*                                 ADELANTE (NO CONTEMPLABA EL    *
001580*                                 EMPAQUETADO COMP-3)            *
001600******************************************************************
001700 01  BENEFICIO-RECORD.
001800*    POSICION RELATIVA (1:9)   IDENTIFICADOR DE LA CUENTA DE
001900*                              BENEFICIO (CLAVE PRIMARIA)
002000     03  BEN-ID              PIC 9(09)        VALUE ZEROS.
002100*    POSICION RELATIVA (10:40) NOMBRE DE LA CUENTA DE BENEFICIO
002200     03  BEN-NOME            PIC X(40)        VALUE SPACES.
002300*    POSICION RELATIVA (50:60) DESCRIPCION DE LA CUENTA
002400     03  BEN-DESCRICAO       PIC X(60)        VALUE SPACES.
002500*    POSICION RELATIVA (110:7) SALDO ACTUAL DE LA CUENTA, 2
002600*                              DECIMALES, EMPAQUETADO - 13
002650*                              DIGITOS COMP-3 OCUPAN 7 BYTES
002700     03  BEN-VALOR           PIC S9(11)V9(02) COMP-3
002800                                              VALUE ZEROS.
002900*    POSICION RELATIVA (117:1) INDICADOR DE CUENTA ACTIVA
003000*                              1 = ACTIVA ; 0 = INACTIVA
003100     03  BEN-ATIVO           PIC X(01)        VALUE '0'.
003200         88  BEN-IS-ATIVO                     VALUE '1'.
003300*    POSICION RELATIVA (118:9) CONTADOR DE CAMBIOS, SE INCREMENTA
003400*                              EN CADA ACTUALIZACION EXITOSA
003500     03  BEN-VERSION         PIC 9(09)        VALUE ZEROS.
003600*    POSICION RELATIVA (127:8) USO FUTURO
003700     03  FILLER              PIC X(08)        VALUE SPACES.
